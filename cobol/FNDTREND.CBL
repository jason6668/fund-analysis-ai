000100******************************************************************
000200* AUTHOR.     R. OYARZABAL
000300* INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD INVERSIONES
000400* DATE-WRITTEN. 03/14/1987.
000500* DATE-COMPILED. 03/14/1987.
000600* SECURITY.   CONFIDENCIAL - USO INTERNO UNICAMENTE.
000700******************************************************************
000800* HISTORIAL DE MODIFICACIONES
000900*----------------------------------------------------------------
001000* 031487 RO  PED-0001  PROGRAMA ORIGINAL. REEMPLAZA LA PLANILLA
001100*                      MANUAL DE SEGUIMIENTO DE FONDOS COMUNES.
001200* 091588 RO  PED-0014  SE AGREGA EL CALCULO DE MEDIA MOVIL DE 60
001300*                      RUEDAS (ANTES SOLO 5/10/20).
001400* 042289 MLG PED-0031  CORREGIDO EL REDONDEO DEL RETROCESO SOBRE
001500*                      MA5, QUEDABA TRUNCADO EN VEZ DE REDONDEADO.
001600* 110690 MLG PED-0047  SE INCORPORA EL PUNTAJE DE ANTI-PERSECUCION
001700*                      (ANTICHASE) SOBRE EL RENDIMIENTO MENSUAL.
001800* 051592 RO  PED-0058  NUEVO REPORTE "DECISION DASHBOARD" CON
001900*                      CONTADORES DE COMPRA/ESPERA/VENTA.
002000* 082293 HDZ PED-0066  EL ARCHIVO DE RENDIMIENTOS PASA A SER
002100*                      OPCIONAL POR FONDO; SE RELLENA EN CERO
002200*                      CUANDO NO HAY REGISTRO DE PERFORMANCE.
002300* 031794 HDZ PED-0071  CORRIGE CLASIFICACION DE TENDENCIA CUANDO
002400*                      MA5 = MA10 (CAIA EN CONSOLIDACION SIN
002500*                      PROBAR LA RAMA BAJISTA).
002600* 120595 RO  PED-0083  LIMITE DE 120 COTIZACIONES POR FONDO EN LA
002700*                      TABLA DE HISTORIAL (ANTES SIN LIMITE, SE
002800*                      DESBORDABA CON FONDOS VIEJOS).
002900* 061897 MLG PED-0090  SE AGREGA EL CONSEJO DE ENTRADA, STOP LOSS
003000*                      Y RETORNO OBJETIVO AL PIE DE CADA FONDO.
003100* 091898 HDZ PED-0097  AJUSTE Y2K: LA FECHA DE PROCESO SE ARMA
003200*                      CON VENTANA DE SIGLO (00-68 = 20XX,
003300*                      69-99 = 19XX) EN LUGAR DE ANIO DE 2 DIGITOS
003400*                      FIJO A 19XX. VALIDADO CONTRA EL CALENDARIO
003500*                      DEL ANO 2000.
003600* 022399 HDZ PED-0097  REVISION FINAL DEL AJUSTE Y2K, SE PRUEBA
003700*                      CORRIDA SIMULADA CON FECHA 01/01/2000.
003800* 140301 RO  PED-0104  SE ORDENA EL LISTADO POR PUNTAJE DESCEN-
003900*                      DENTE EN LUGAR DE POR CODIGO DE FONDO.
004000* 280604 MLG PED-0118  SE AGREGAN LAS RAZONES Y RIESGOS DE CADA
004100*                      PUNTAJE AL BLOQUE DE CONSEJO DEL REPORTE.
004200* 170806 RO  PED-0125  SE AGREGA LA TABLA DE HISTORIAL NAV Y LAS
004300*                      LINEAS DE REPORTE QUE FALTABAN EN EL
004400*                      WORKING-STORAGE; EL COMPILADOR LAS VENIA
004500*                      RECHAZANDO COMO NO DEFINIDAS.
004600******************************************************************
004700IDENTIFICATION DIVISION.
004800PROGRAM-ID. FNDTREND.
004900AUTHOR. R. OYARZABAL.
005000INSTALLATION. DEPARTAMENTO DE SISTEMAS - UNIDAD INVERSIONES.
005100DATE-WRITTEN. 03/14/1987.
005200DATE-COMPILED. 03/14/1987.
005300SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005400******************************************************************
005500* PROPOSITO.
005600*   CORRIDA DIARIA DE ANALISIS DE TENDENCIA DE FONDOS COMUNES DE
005700*   INVERSION. POR CADA FONDO DE LA LISTA DE SEGUIMIENTO, LEE SU
005800*   HISTORIAL DE VALOR CUOTA (NAV), CALCULA MEDIAS MOVILES DE
005900*   5/10/20/60 RUEDAS, CLASIFICA LA TENDENCIA, MIDE EL RETROCESO
006000*   RESPECTO DE LAS MEDIAS, ASIGNA UN PUNTAJE Y UNA SENAL DE
006100*   COMPRA/ESPERA/VENTA, Y REDACTA EL CONSEJO OPERATIVO (ENTRADA,
006200*   STOP LOSS, RETORNO OBJETIVO). EMITE EL REPORTE "DECISION
006300*   DASHBOARD" ORDENADO POR PUNTAJE DESCENDENTE.
006400******************************************************************
006500ENVIRONMENT DIVISION.
006600CONFIGURATION SECTION.
006700SPECIAL-NAMES.
006800    C01 IS TOP-OF-FORM.
006900
007000INPUT-OUTPUT SECTION.
007100FILE-CONTROL.
007200*
007300******************************************************************
007400* CINCO ARCHIVOS DE LA CORRIDA: EL MAESTRO DE FONDOS Y SUS DOS
007500* ARCHIVOS DE DATOS VARIABLES (NAV Y RENDIMIENTOS) COMO ENTRADA,
007600* EL ARCHIVO DE TRABAJO DEL SORT, Y EL REPORTE "DECISION
007700* DASHBOARD" COMO SALIDA. LOS TRES DE ENTRADA SON LINE SEQUENTIAL
007800* PORQUE LOS GENERA LA EXTRACCION NOCTURNA DE LA BASE DE
007900* COTIZACIONES EN FORMATO DE TEXTO PLANO.
008000******************************************************************
008100    SELECT FUND-MASTER    ASSIGN TO FUNDMAST
008200                          ORGANIZATION IS LINE SEQUENTIAL
008300                          FILE STATUS IS FS-FUND-MASTER.
008400
008500    SELECT NAV-HISTORY    ASSIGN TO NAVHIST
008600                          ORGANIZATION IS LINE SEQUENTIAL
008700                          FILE STATUS IS FS-NAV-HISTORY.
008800
008900    SELECT FUND-PERF      ASSIGN TO FUNDPERF
009000                          ORGANIZATION IS LINE SEQUENTIAL
009100                          FILE STATUS IS FS-FUND-PERF.
009200
009300    SELECT WRK-SORTFILE   ASSIGN TO SORTWK1
009400                          SORT STATUS IS FS-SORTFILE.
009500
009600    SELECT RPT-SUMMARY    ASSIGN TO RPTSUM
009700                          ORGANIZATION IS LINE SEQUENTIAL
009800                          FILE STATUS IS FS-RPT-SUMMARY.
009900
010000DATA DIVISION.
010100FILE SECTION.
010200
010300******************************************************************
010400* MAESTRO DE FONDOS - UN REGISTRO POR FONDO DE LA LISTA DE
010500* SEGUIMIENTO (50 BYTES).
010600******************************************************************
010700FD  FUND-MASTER
010800    LABEL RECORD IS STANDARD.
010900
01100001  FM-FUND-MASTER-REC.
011100*
011200* CODIGO INTERNO DE FONDO (6 POSICIONES), CLAVE DE EMPAREJAMIENTO
011300* CONTRA NAV-HISTORY Y FUND-PERF EN TODA LA CORRIDA.
011400    05  FM-FUND-CODE          PIC X(06).
011500    05  FM-FUND-NAME          PIC X(30).
011600*
011700* CLASIFICACION DEL FONDO (RENTA FIJA, RENTA VARIABLE, MIXTO,
011800* ETC.) SEGUN LA FICHA DEL FONDO; SE LEE DEL MAESTRO PERO ESTE
011900* PROGRAMA NO LA USA PARA NINGUN CALCULO, SOLO LA TRAE EN EL
012000* REGISTRO POR SI UN REPORTE FUTURO LA NECESITA.
012050    05  FM-FUND-TYPE          PIC X(10).
012060    05  FILLER                PIC X(04).
012200
012300******************************************************************
012400* HISTORIAL DE VALOR CUOTA (NAV) - VARIOS REGISTROS POR FONDO,
012500* AGRUPADOS POR CODIGO Y EN ORDEN ASCENDENTE DE FECHA (30 BYTES).
012600******************************************************************
012700FD  NAV-HISTORY
012800    LABEL RECORD IS STANDARD.
012900
01300001  NH-NAV-HIST-REC.
013100*
013200* EL HISTORIAL DEBE VENIR AGRUPADO POR FM-FUND-CODE Y, DENTRO DE
013300* CADA FONDO, EN ORDEN ASCENDENTE DE NH-NAV-DATE; SI NO VIENE ASI
013400* ORDENADO, LA TABLA NAV-TABLA QUEDA ARMADA FUERA DE SECUENCIA Y
013500* LAS MEDIAS MOVILES SALEN MAL.
013600    05  NH-FUND-CODE          PIC X(06).
013700    05  NH-NAV-DATE           PIC 9(08).
013800*
013900* NH-NAV-VALUE ES EL VALOR CUOTA DEL FONDO EN ESA FECHA; ES EL
014000* CAMPO QUE ALIMENTA LAS MEDIAS MOVILES. NH-CHG-PCT (VARIACION
014100* PORCENTUAL CONTRA LA RUEDA ANTERIOR) LA CALCULA LA EXTRACCION
014200* NOCTURNA Y NO SE USA EN ESTE PROGRAMA, SOLO SE LEE Y SE
014300* DESCARTA.
014400    05  NH-NAV-VALUE          PIC S9(3)V9(4)
014500                              SIGN IS LEADING SEPARATE.
014600    05  NH-CHG-PCT            PIC S9(3)V9(2)
014700                              SIGN IS LEADING SEPARATE.
014750    05  FILLER                PIC X(02).
014800
014900******************************************************************
015000* RENDIMIENTOS POR PERIODO - UN REGISTRO POR FONDO, OPCIONAL
015100* (41 BYTES; VER AJUSTE PED-0066).
015200******************************************************************
015300FD  FUND-PERF
015400    LABEL RECORD IS STANDARD.
015500
01560001  FP-FUND-PERF-REC.
015700*
015800* IGUAL QUE NH-FUND-CODE, PERO ACA HAY A LO SUMO UN REGISTRO POR
015900* FONDO (NO ES HISTORICO); POR ESO EL ARCHIVO ES OPCIONAL POR
016000* FONDO (PED-0066) Y NO HACE FALTA TABLA, SOLO UN BUFFER SIMPLE.
016100    05  FP-FUND-CODE          PIC X(06).
016200*
016300* LOS CINCO PERIODOS DE RENDIMIENTO QUE SE MUESTRAN EN EL BLOQUE
016400* 'RETURNS' DEL REPORTE (4330): 1 SEMANA, 1/3/6 MESES Y 1 ANIO.
016500* EL DE 1 ANIO ES EL QUE ALIMENTA EL PUNTAJE DE RENDIMIENTO
016600* (2530) Y EL OBJETIVO DE RETORNO (2730); EL DE 1 MES ALIMENTA
016700* LA REGLA ANTI-PERSECUCION (2540).
016800    05  FP-RET-WEEK-1         PIC S9(3)V9(2)
016900                              SIGN IS LEADING SEPARATE.
017000    05  FP-RET-MONTH-1        PIC S9(3)V9(2)
017100                              SIGN IS LEADING SEPARATE.
017200    05  FP-RET-MONTH-3        PIC S9(3)V9(2)
017300                              SIGN IS LEADING SEPARATE.
017400    05  FP-RET-MONTH-6        PIC S9(3)V9(2)
017500                              SIGN IS LEADING SEPARATE.
017600    05  FP-RET-YEAR-1         PIC S9(3)V9(2)
017700                              SIGN IS LEADING SEPARATE.
017800    05  FILLER                PIC X(05).
017900
018000******************************************************************
018100* ARCHIVO DE TRABAJO DEL SORT - UN REGISTRO DE RESULTADO POR
018200* FONDO ANALIZADO, ORDENADO POR PUNTAJE DESCENDENTE.
018300******************************************************************
018400SD  WRK-SORTFILE
018500    DATA RECORD IS SRT-REC.
018600
01870001  SRT-REC.
018800*
018900* REGISTRO DE RESULTADO DEL SORT: UN REGISTRO POR FONDO ANALIZADO,
019000* CON TODO LO QUE EL REPORTE NECESITA IMPRIMIR YA CALCULADO. SE
019100* ARMA EN 1600-ANALIZAR-FONDO Y SE LIBERA AL SORT EN 1900-RELEASE-
019200* RESULTADO; LA RUTINA DE SALIDA SOLO LO LEE Y LO IMPRIME, NO
019300* RECALCULA NADA.
019400    05  SRT-FUND-CODE      PIC X(06).
019500    05  SRT-FUND-NAME      PIC X(30).
019600    05  SRT-CURRENT-NAV    PIC S9(3)V9(4)
019700                              SIGN IS LEADING SEPARATE.
019800    05  SRT-MA5            PIC S9(3)V9(4)
019900                              SIGN IS LEADING SEPARATE.
020000    05  SRT-MA10           PIC S9(3)V9(4)
020100                              SIGN IS LEADING SEPARATE.
020200    05  SRT-MA20           PIC S9(3)V9(4)
020300                              SIGN IS LEADING SEPARATE.
020400    05  SRT-MA60           PIC S9(3)V9(4)
020500                              SIGN IS LEADING SEPARATE.
020600*
020700* CODIGO DE TENDENCIA DE 2 POSICIONES Y SUS 88-LEVELS (VER
020800* 2200-CLASIFICAR-TENDENCIA). LOS GRUPOS TR-BULL-FAMILIA Y
020900* TR-BEAR-FAMILIA AGRUPAN LOS DOS NIVELES MAS FUERTES DE CADA
021000* LADO PARA SIMPLIFICAR LAS PRUEBAS EN EL PUNTAJE (2510).
021100    05  SRT-TREND-STATUS   PIC X(02).
021200        88  TR-STRONG-BULL      VALUE 'S+'.
021300        88  TR-BULL             VALUE 'B+'.
021400        88  TR-WEAK-BULL        VALUE 'W+'.
021500        88  TR-STRONG-BEAR      VALUE 'S-'.
021600        88  TR-BEAR             VALUE 'B-'.
021700        88  TR-WEAK-BEAR        VALUE 'W-'.
021800        88  TR-CONSOLIDACION    VALUE 'CN'.
021900        88  TR-BULL-FAMILIA     VALUES 'S+' 'B+'.
022000        88  TR-BEAR-FAMILIA     VALUES 'S-' 'B-'.
022100    05  SRT-TREND-STRENGTH PIC S9V9
022200                              SIGN IS LEADING SEPARATE.
022300    05  SRT-PULLBACK-MA5   PIC S9(3)V9(2)
022400                              SIGN IS LEADING SEPARATE.
022500    05  SRT-PULLBACK-MA20  PIC S9(3)V9(2)
022600                              SIGN IS LEADING SEPARATE.
022700*
022800* TEXTO DE CLASIFICACION DEL RETROCESO (VER 2300-CALCULAR-
022900* RETROCESO); SE AMPLIO A 35 POSICIONES PORQUE EL TEXTO MAS LARGO
023000* ('PULLED BACK TO MA, BUYING WINDOW') NO ENTRABA EN EL CAMPO
023100* ORIGINAL Y SALIA TRUNCADO EN EL REPORTE.
023200    05  SRT-PULLBACK-STATUS PIC X(35).
023300    05  SRT-RET-WEEK-1     PIC S9(3)V9(2)
023400                              SIGN IS LEADING SEPARATE.
023500    05  SRT-RET-MONTH-1    PIC S9(3)V9(2)
023600                              SIGN IS LEADING SEPARATE.
023700    05  SRT-RET-MONTH-3    PIC S9(3)V9(2)
023800                              SIGN IS LEADING SEPARATE.
023900    05  SRT-RET-MONTH-6    PIC S9(3)V9(2)
024000                              SIGN IS LEADING SEPARATE.
024100    05  SRT-RET-YEAR-1     PIC S9(3)V9(2)
024200                              SIGN IS LEADING SEPARATE.
024300*
024400* CLAVE DE ORDEN DEL SORT (DESCENDENTE); ES LA COPIA FINAL DE
024500* SCORE-ACUM UNA VEZ TERMINADO 2500-CALCULAR-PUNTAJE.
024600    05  SRT-SCORE-KEY      PIC S9(2)
024700                              SIGN IS LEADING SEPARATE.
024800*
024900* SENAL DE COMPRA/ESPERA/VENTA (VER 2600-ASIGNAR-SENAL). LOS
025000* GRUPOS BUY-FAMILIA/WATCH-FAMILIA/SELL-FAMILIA SE USAN EN EL
025100* CONSEJO (2700) Y EN LOS CONTADORES DEL DASHBOARD (1950).
025200    05  SRT-BUY-SIGNAL     PIC X(02).
025300        88  SIG-STRONG-BUY      VALUE 'SB'.
025400        88  SIG-BUY             VALUE 'BY'.
025500        88  SIG-HOLD            VALUE 'HD'.
025600        88  SIG-WAIT            VALUE 'WT'.
025700        88  SIG-SELL            VALUE 'SL'.
025800        88  SIG-STRONG-SELL     VALUE 'XS'.
025900        88  BUY-FAMILIA         VALUES 'SB' 'BY'.
026000        88  WATCH-FAMILIA       VALUES 'HD' 'WT'.
026100        88  SELL-FAMILIA        VALUES 'SL' 'XS'.
026200*
026300* LOS TRES CAMPOS DE TEXTO DEL CONSEJO OPERATIVO (PED-0090): EL
026400* TIMING DE ENTRADA LO ARMA 2710, EL NIVEL DE STOP LOSS 2720 Y
026500* EL RETORNO OBJETIVO 2730; LOS TRES SE IMPRIMEN AL PIE DEL
026600* DETALLE DE CADA FONDO (4343).
026700    05  SRT-ENTRY-TIMING   PIC X(60).
026800    05  SRT-STOP-LOSS-NAV  PIC S9(3)V9(4)
026900                              SIGN IS LEADING SEPARATE.
027000    05  SRT-TARGET-RETURN  PIC X(30).
027100*
027200* CONTADORES Y TABLAS DE RAZONES/RIESGOS DEL BLOQUE DE CONSEJO
027300* (PED-0118); VER 2901-AGREGAR-RAZON Y 2902-AGREGAR-RIESGO.
027400    05  SRT-CANT-REASON    PIC 9 COMP.
027500    05  SRT-CANT-RISK      PIC 9 COMP.
027600    05  SRT-REASONS OCCURS 2 TIMES
027700                           INDEXED BY RZ-IDX
027800                              PIC X(40).
027900    05  SRT-RISKS   OCCURS 3 TIMES
028000                           INDEXED BY RK-IDX
028100                              PIC X(40).
028200    05  FILLER                PIC X(10).
028300
028400******************************************************************
028500* LINEA DE SALIDA DEL REPORTE "DECISION DASHBOARD" (132 COL.)
028600******************************************************************
028700FD  RPT-SUMMARY
028800    LABEL RECORD IS STANDARD.
028900
02900001  RPT-LINE                  PIC X(132).
029100
029200WORKING-STORAGE SECTION.
029300
029400******************************************************************
029500* CODIGOS DE ESTADO DE ARCHIVO (FILE STATUS) DE CADA UNO DE LOS
029600* CINCO ARCHIVOS DE LA CORRIDA. '00' ES OK, '10' ES FIN DE
029700* ARCHIVO; CUALQUIER OTRO VALOR SE TRATA COMO ERROR FATAL EN LAS
029800* RUTINAS DE APERTURA (VER 1100-ABRIR-ARCHIVOS Y 4100-ABRIR-
029900* REPORTE).
030000******************************************************************
03010077  FS-FUND-MASTER            PIC X(02).
03020077  FS-NAV-HISTORY            PIC X(02).
03030077  FS-FUND-PERF              PIC X(02).
03040077  FS-SORTFILE               PIC X(02).
03050077  FS-RPT-SUMMARY            PIC X(02).
030600
030700******************************************************************
030800* FECHA DE PROCESO - SE OBTIENE CON ACCEPT FROM DATE Y SE VENTANEA
030900* EL SIGLO (VER AJUSTE Y2K, PED-0097).
031000******************************************************************
03110001  ACCEPT-DATE-6          PIC 9(06).
031200*
031300* REDEFINES PARA DESGLOSAR LA FECHA ACEPTADA (AAMMDD DE 6
031400* POSICIONES) EN ANIO/MES/DIA SIN HACER SUBSTRING MANUAL.
03150001  ACCEPT-DATE-6-G REDEFINES ACCEPT-DATE-6.
031600    05  ACCEPT-YY          PIC 9(02).
031700    05  ACCEPT-MM          PIC 9(02).
031800    05  ACCEPT-DD          PIC 9(02).
031900
03200001  TODAY-DATE-8           PIC 9(08).
032100*
032200* REDEFINES PARALELO AL ANTERIOR PERO CON EL ANIO YA VENTANEADO
032300* A 4 DIGITOS (VER 1190-OBTENER-FECHA-PROCESO).
03240001  TODAY-DATE-G REDEFINES TODAY-DATE-8.
032500    05  TODAY-CCYY         PIC 9(04).
032600    05  TODAY-MM           PIC 9(02).
032700    05  TODAY-DD           PIC 9(02).
032800
03290001  FECHA-REPORTE.
033000    05  FRPT-CCYY          PIC 9(04).
033100    05  FILLER                PIC X(01) VALUE '-'.
033200    05  FRPT-MM            PIC 9(02).
033300    05  FILLER                PIC X(01) VALUE '-'.
033400    05  FRPT-DD            PIC 9(02).
033500
033600******************************************************************
033700* AREA DE TRABAJO PARA EL ENCADENAMIENTO NAV/PERFORMANCE CONTRA
033800* EL MAESTRO (LECTURA CON UN REGISTRO DE ANTICIPO - BUFFER).
033900******************************************************************
03400001  NAV-BUFFER.
034100    05  NAV-BUF-CODE       PIC X(06).
034200    05  NAV-BUF-DATE       PIC 9(08).
034300    05  NAV-BUF-DATE-G REDEFINES NAV-BUF-DATE.
034400        10  NAV-BUF-CCYY   PIC 9(04).
034500        10  NAV-BUF-MM     PIC 9(02).
034600        10  NAV-BUF-DD     PIC 9(02).
034700    05  NAV-BUF-VALUE      PIC S9(3)V9(4)
034800                              SIGN IS LEADING SEPARATE.
034900    05  FILLER                PIC X(05).
035000
03510001  PERF-BUFFER.
035200    05  PERF-BUF-CODE      PIC X(06).
035300    05  PERF-BUF-WEEK1     PIC S9(3)V9(2)
035400                              SIGN IS LEADING SEPARATE.
035500    05  PERF-BUF-MONTH1    PIC S9(3)V9(2)
035600                              SIGN IS LEADING SEPARATE.
035700    05  PERF-BUF-MONTH3    PIC S9(3)V9(2)
035800                              SIGN IS LEADING SEPARATE.
035900    05  PERF-BUF-MONTH6    PIC S9(3)V9(2)
036000                              SIGN IS LEADING SEPARATE.
036100    05  PERF-BUF-YEAR1     PIC S9(3)V9(2)
036200                              SIGN IS LEADING SEPARATE.
036300    05  FILLER                PIC X(05).
036400
036500*
036600* AREA INTERMEDIA DONDE 1500-CARGAR-PERFORMANCE DEJA LOS CINCO
036700* RENDIMIENTOS DEL FONDO EN CURSO (O CEROS SI NO HAY REGISTRO)
036800* ANTES DE QUE 2400-COPIAR-RENDIMIENTOS LOS PASE AL REGISTRO DE
036900* RESULTADO DEFINITIVO.
03700001  STAGE-RENDIMIENTOS.
037100    05  STAGE-RET-WEEK1    PIC S9(3)V9(2).
037200    05  STAGE-RET-MONTH1   PIC S9(3)V9(2).
037300    05  STAGE-RET-MONTH3   PIC S9(3)V9(2).
037400    05  STAGE-RET-MONTH6   PIC S9(3)V9(2).
037500    05  STAGE-RET-YEAR1    PIC S9(3)V9(2).
037600    05  FILLER                PIC X(05).
037700
037800*
037900* SWITCHES DE UNA POSICION: INDICAN SI EL FONDO EN CURSO TIENE
038000* HISTORIAL DE NAV Y SI TIENE REGISTRO DE RENDIMIENTOS. SE
038100* CONSULTAN POR 88-LEVEL EN TODO EL PROGRAMA (HAY-NAV, NO-HAY-NAV,
038200* HAY-PERFORMANCE, NO-PERFORMANCE) EN LUGAR DE COMPARAR EL VALOR
038300* DE LA BANDERA DIRECTAMENTE.
03840001  NAV-SW                 PIC X(01) VALUE 'N'.
038500    88  HAY-NAV                VALUE 'Y'.
038600    88  NO-HAY-NAV             VALUE 'N'.
038700
03880001  PERF-SW                PIC X(01) VALUE 'N'.
038900    88  HAY-PERFORMANCE        VALUE 'Y'.
039000    88  NO-PERFORMANCE         VALUE 'N'.
039100
039200******************************************************************
039300* TABLA DE HISTORIAL DE NAV DEL FONDO EN CURSO - HASTA 120
039400* COTIZACIONES, EN ORDEN ASCENDENTE DE FECHA (PED-0083). LA CARGA
039500* LA HACE 1400-CARGAR-HIST-NAV Y LA USAN 2100/2110/2115 PARA LAS
039600* MEDIAS MOVILES.
039700******************************************************************
03980001  NAV-TABLA.
039900    05  NAV-ENTRY OCCURS 120 TIMES
040000                  INDEXED BY NV-IDX.
040100        10  NAV-DATE-T         PIC 9(08).
040200        10  NAV-VALUE-T        PIC S9(3)V9(4)
040300                                  SIGN IS LEADING SEPARATE.
040400        10  FILLER             PIC X(02).
040500
040600*
040700* CANTIDAD DE COTIZACIONES REALMENTE CARGADAS EN NAV-TABLA PARA
040800* EL FONDO EN CURSO (0 A 120); TAMBIEN SE USA COMO SUBINDICE DE
040900* LA POSICION MAS RECIENTE (NAV-VALUE-T (CANT-NAV) ES EL NAV
041000* ACTUAL DEL FONDO).
04110077  CANT-NAV                 PIC 9(03) COMP.
041200
041300******************************************************************
041400* AREA DE TRABAJO DEL MOTOR DE MEDIAS MOVILES (2100/2110/2115).
041500* VENTANA ES EL TAMANO DE MEDIA PEDIDO (5/10/20/60); CANT-USAR SE
041600* ACHICA A CANT-NAV CUANDO EL FONDO TIENE MENOS RUEDAS QUE LA
041700* VENTANA; IDX-INICIO Y MA-SUMA SON EL PUNTERO Y EL ACUMULADOR DEL
041800* PERFORM VARYING QUE SUMA LA VENTANA EN 2115; MEDIA-RESULT ES EL
041900* PROMEDIO YA REDONDEADO QUE 2100 COPIA A CADA SRT-MAnn.
042000******************************************************************
04210077  VENTANA                  PIC 9(03) COMP.
04220077  CANT-USAR                PIC 9(03) COMP.
04230077  IDX-INICIO               PIC 9(03) COMP.
04240077  MA-SUMA                  PIC S9(05)V9(04) COMP.
04250077  MEDIA-RESULT             PIC S9(03)V9(04)
042600                                SIGN IS LEADING SEPARATE.
042700
042800*
042900* ACUMULADOR DEL PUNTAJE (2500 A 2540); SE COPIA A SRT-SCORE-KEY
043000* AL CERRAR 2500-CALCULAR-PUNTAJE. CASILLEROS DE PASO PARA EL
043100* TEXTO DE LA RAZON/RIESGO QUE 2901/2902 COPIAN AL OCCURS DE
043200* SRT-REC.
04330077  SCORE-ACUM                PIC S9(02) COMP.
04340001  NUEVA-RAZON               PIC X(40).
04350001  NUEVA-RIESGO              PIC X(40).
043600
043700*
043800* CAMPOS EDITADOS PARA ARMAR CON STRING LOS TEXTOS DE CONSEJO DE
043900* 2710-CONSEJO-ENTRADA Y 4343-IMPRIMIR-ENTRADA-STOP-OBJETIVO.
04400001  MA5-EDIT                 PIC -ZZ9.9999.
04410001  STOP-EDIT                PIC -ZZ9.9999.
044200
044300*
044400* CONTADORES DEL DASHBOARD (PED-0058); SE ACUMULAN FONDO A FONDO
044500* EN 1950-ACUMULAR-CONTADORES Y SE IMPRIMEN EN 4200-IMPRIMIR-
044600* DASHBOARD.
04470077  TOTAL-FONDOS             PIC 9(03) COMP.
04480077  TOTAL-BUY                PIC 9(03) COMP.
04490077  TOTAL-WATCH              PIC 9(03) COMP.
04500077  TOTAL-SELL               PIC 9(03) COMP.
045100
045200*
045300* CASILLEROS DE PASO PARA LA TRADUCCION DE CODIGOS A TEXTO QUE
045400* HACEN 4311-FORMATEAR-SENAL-TEXTO Y 4321-FORMATEAR-TENDENCIA-
045500* TEXTO ANTES DE IMPRIMIR EL ENCABEZADO Y EL BLOQUE DE NAV.
04560001  SIGNAL-TEXT              PIC X(11).
04570001  TENDENCIA-TEXT           PIC X(13).
045800
045900******************************************************************
046000* LINEAS DE IMPRESION DEL REPORTE "DECISION DASHBOARD" (132 COL).
046100* CADA UNA SE ARMA EN WORKING-STORAGE Y SE IMPRIME CON WRITE
046200* RPT-LINE FROM xxx DESDE LOS PARRAFOS 42XX/43XX DE LA RUTINA DE
046300* SALIDA.
046400******************************************************************
046500*
046600* LINEA EN BLANCO, SEPARA LOS BLOQUES DENTRO DEL DETALLE DE CADA
046700* FONDO (4310/4320/4330).
04680001  RPT-BLANK-LINE.
046900    05  FILLER                PIC X(132) VALUE SPACES.
047000
047100*
047200* LINEA DE GUIONES, SEPARA UN FONDO DEL SIGUIENTE EN EL REPORTE
047300* (4300-IMPRIMIR-DETALLE).
04740001  RPT-SEPARADOR.
047500    05  FILLER                PIC X(132)
047600                              VALUE ALL '-'.
047700
047800*
047900* ENCABEZADO DEL DASHBOARD (PED-0058): NOMBRE DEL REPORTE Y
048000* FECHA DE PROCESO YA FORMATEADA (FECHA-REPORTE).
04810001  RPT-DASH-LINE1.
048200    05  FILLER                PIC X(01) VALUE ' '.
048300    05  FILLER                PIC X(15) VALUE 'FNDTREND - DECI'.
048400    05  FILLER                PIC X(15) VALUE 'SION DASHBOARD '.
048500    05  FILLER                PIC X(15) VALUE '- FECHA PROCESO'.
048600    05  FILLER                PIC X(02) VALUE ': '.
048700    05  REP-DASH-FECHA      PIC X(10).
048800    05  FILLER                PIC X(074) VALUE SPACES.
048900
049000*
049100* SEGUNDA LINEA DEL DASHBOARD: LOS CUATRO CONTADORES ACUMULADOS
049200* DURANTE LA RUTINA DE ENTRADA (1950-ACUMULAR-CONTADORES).
04930001  RPT-DASH-LINE2.
049400    05  FILLER                PIC X(01) VALUE ' '.
049500    05  FILLER                PIC X(15) VALUE 'TOTAL FONDOS AN'.
049600    05  FILLER                PIC X(10) VALUE 'ALIZADOS: '.
049700    05  REP-DASH-N          PIC ZZ9.
049800    05  FILLER                PIC X(11) VALUE '   COMPRA: '.
049900    05  REP-DASH-B          PIC ZZ9.
050000    05  FILLER                PIC X(11) VALUE '   ESPERA: '.
050100    05  REP-DASH-W          PIC ZZ9.
050200    05  FILLER                PIC X(10) VALUE '   VENTA: '.
050300    05  REP-DASH-S          PIC ZZ9.
050400    05  FILLER                PIC X(062) VALUE SPACES.
050500
050600*
050700* ENCABEZADO DE CADA FONDO: SENAL YA TRADUCIDA A TEXTO (4311),
050800* NOMBRE Y CODIGO.
05090001  RPT-FONDO-HDR.
051000    05  FILLER                PIC X(08) VALUE ' SENAL: '.
051100    05  REP-FH-SIGNAL       PIC X(11).
051200    05  FILLER                PIC X(10) VALUE '   FONDO: '.
051300    05  REP-FH-NAME         PIC X(30).
051400    05  FILLER                PIC X(07) VALUE '  COD: '.
051500    05  REP-FH-CODE         PIC X(06).
051600    05  FILLER                PIC X(060) VALUE SPACES.
051700
051800*
051900* LINEA DE ROTULO GENERICA ('NAV TREND', 'RETURNS', 'RISKS'),
052000* REUTILIZADA POR 4320/4330/4340.
05210001  RPT-LABEL-LINE.
052200    05  FILLER                PIC X(03) VALUE '   '.
052300    05  REP-LABEL           PIC X(10).
052400    05  FILLER                PIC X(119) VALUE SPACES.
052500
05260001  RPT-NAV-CURRENT.
052700    05  FILLER                PIC X(15) VALUE '     NAV ACTUAL'.
052800    05  FILLER                PIC X(02) VALUE ': '.
052900    05  REP-NAV-CUR-VAL     PIC -ZZ9.9999.
053000    05  FILLER                PIC X(106) VALUE SPACES.
053100
05320001  RPT-NAV-TREND.
053300    05  FILLER                PIC X(15) VALUE '     TENDENCIA:'.
053400    05  FILLER                PIC X(01) VALUE ' '.
053500    05  REP-NAV-TREND-TXT   PIC X(13).
053600    05  FILLER                PIC X(103) VALUE SPACES.
053700
053800*
053900* BLOQUE DE NAV (4320): VALOR ACTUAL, TEXTO DE TENDENCIA (4321)
054000* Y LAS TRES MEDIAS PRINCIPALES.
05410001  RPT-NAV-MEDIAS.
054200    05  FILLER                PIC X(10) VALUE '     MA5: '.
054300    05  REP-NAV-MA5         PIC -ZZ9.9999.
054400    05  FILLER                PIC X(09) VALUE '   MA20: '.
054500    05  REP-NAV-MA20        PIC -ZZ9.9999.
054600    05  FILLER                PIC X(09) VALUE '   MA60: '.
054700    05  REP-NAV-MA60        PIC -ZZ9.9999.
054800    05  FILLER                PIC X(077) VALUE SPACES.
054900
055000*
055100* RETROCESO CONTRA LA MA5 Y SU CLASIFICACION DE TEXTO (VER
055200* 2300-CALCULAR-RETROCESO).
05530001  RPT-NAV-VSMA.
055400    05  FILLER                PIC X(13) VALUE '     VS MA5: '.
055500    05  REP-NAV-VSMA-PCT    PIC -ZZ9.99.
055600    05  FILLER                PIC X(04) VALUE '%   '.
055700    05  REP-NAV-PULLBACK-STS PIC X(35).
055800    05  FILLER                PIC X(073) VALUE SPACES.
055900
056000*
056100* BLOQUE DE RETORNOS (4330), TRES LINEAS PARA LOS CINCO PERIODOS
056200* DEL ARCHIVO DE RENDIMIENTOS (PED-0066).
05630001  RPT-RETORNOS-1.
056400    05  FILLER                PIC X(15) VALUE '     1 SEMANA: '.
056500    05  REP-RET-1W          PIC -ZZ9.99.
056600    05  FILLER                PIC X(11) VALUE '%   1 MES: '.
056700    05  REP-RET-1M          PIC -ZZ9.99.
056800    05  FILLER                PIC X(01) VALUE '%'.
056900    05  FILLER                PIC X(091) VALUE SPACES.
057000
05710001  RPT-RETORNOS-2.
057200    05  FILLER                PIC X(14) VALUE '     3 MESES: '.
057300    05  REP-RET-3M          PIC -ZZ9.99.
057400    05  FILLER                PIC X(13) VALUE '%   6 MESES: '.
057500    05  REP-RET-6M          PIC -ZZ9.99.
057600    05  FILLER                PIC X(01) VALUE '%'.
057700    05  FILLER                PIC X(090) VALUE SPACES.
057800
05790001  RPT-RETORNOS-3.
058000    05  FILLER                PIC X(13) VALUE '     1 ANIO: '.
058100    05  REP-RET-1Y          PIC -ZZ9.99.
058200    05  FILLER                PIC X(01) VALUE '%'.
058300    05  FILLER                PIC X(111) VALUE SPACES.
058400
058500*
058600* ENCABEZADO DEL BLOQUE DE CONSEJO (4340): PUNTAJE FINAL Y
058700* ROTULO DE LA LISTA DE RAZONES (PED-0090, PED-0118).
05880001  RPT-ADVICE-HDR.
058900    05  FILLER                PIC X(15) VALUE ' ADVICE - SCORE'.
059000    05  FILLER                PIC X(02) VALUE ': '.
059100    05  REP-ADV-SCORE       PIC -Z9.
059200    05  FILLER                PIC X(11) VALUE '   REASONS:'.
059300    05  FILLER                PIC X(101) VALUE SPACES.
059400
059500*
059600* LINEA GENERICA DE TEXTO, REUTILIZADA PARA CADA RAZON (4341) Y
059700* CADA RIESGO (4342) DE LA LISTA.
05980001  RPT-TEXTO-LINE.
059900    05  FILLER                PIC X(09) VALUE '       - '.
060000    05  REP-TEXTO           PIC X(40).
060100    05  FILLER                PIC X(083) VALUE SPACES.
060200
06030001  RPT-ENTRY-LINE.
060400    05  FILLER                PIC X(12) VALUE '     ENTRY: '.
060500    05  REP-ENTRY-TXT       PIC X(60).
060600    05  FILLER                PIC X(060) VALUE SPACES.
060700
060800*
060900* ULTIMO TRAMO DEL BLOQUE DE CONSEJO (4343): ENTRADA, STOP LOSS
061000* Y RETORNO OBJETIVO.
06110001  RPT-STOP-LINE.
061200    05  FILLER                PIC X(05) VALUE '     '.
061300    05  REP-STOP-TXT        PIC X(40).
061400    05  FILLER                PIC X(087) VALUE SPACES.
061500
06160001  RPT-TARGET-LINE.
061700    05  FILLER                PIC X(05) VALUE '     '.
061800    05  REP-TARGET-TXT      PIC X(30).
061900    05  FILLER                PIC X(097) VALUE SPACES.
062000
062100PROCEDURE DIVISION.
062200
062300* PUNTO DE ENTRADA - ORDENA EL RESULTADO DE CADA FONDO POR PUNTAJE
062400* DESCENDENTE USANDO EL SORT CON RUTINAS DE ENTRADA Y SALIDA,
062500* IGUAL QUE LA PLANILLA DE HORAS DE LA UNIDAD (TP-2).
062600*
062700* EL SORT ES EL UNICO VERBO DE ESTE PARRAFO: TODA LA LECTURA Y EL
062800* ANALISIS OCURREN DENTRO DE 1000-PROCESO-ENTRADA, Y TODA LA
062900* IMPRESION DENTRO DE 4000-PROCESO-SALIDA. NO SE ABRE NI SE CIERRA
063000* NINGUN ARCHIVO DESDE ACA.
063100******************************************************************
063200 0000-MAIN-PROCEDURE.
063300     SORT WRK-SORTFILE
063400         ON DESCENDING KEY SRT-SCORE-KEY
063500         INPUT PROCEDURE IS 1000-PROCESO-ENTRADA
063600         OUTPUT PROCEDURE IS 4000-PROCESO-SALIDA.
063700     STOP RUN.
063800
063900******************************************************************
064000* RUTINA DE ENTRADA DEL SORT. ABRE LOS TRES ARCHIVOS DE LECTURA,
064100* PROCESA CADA FONDO DEL MAESTRO HASTA FIN DE ARCHIVO Y CIERRA AL
064200* TERMINAR. CADA FONDO APROBADO SE ENTREGA AL SORT CON RELEASE
064300* DESDE 1300-PROCESAR-UN-FONDO.
064400******************************************************************
064500 1000-PROCESO-ENTRADA SECTION.
064600     PERFORM 1100-ABRIR-ARCHIVOS.
064700     PERFORM 1210-LEER-FUND-MASTER.
064800     PERFORM 1300-PROCESAR-UN-FONDO
064900         UNTIL FS-FUND-MASTER = '10'.
065000     PERFORM 1150-CERRAR-ARCHIVOS.
065100
065200 RUTINAS-ENTRADA SECTION.
065300
065400******************************************************************
065500* ABRE EL MAESTRO DE FONDOS, EL HISTORIAL DE NAV Y EL ARCHIVO DE
065600* RENDIMIENTOS. CUALQUIER FS DISTINTO DE '00' ES FATAL: SE CIERRA
065700* LO QUE ESTE ABIERTO Y SE CORTA LA CORRIDA, PORQUE SIN LOS TRES
065800* ARCHIVOS EL REPORTE SALDRIA INCOMPLETO O ENGANOSO.
065900*
066000* LUEGO DE ABRIR SE POSICIONA LA FECHA DE PROCESO Y SE HACE EL
066100* PRIMER ADELANTO DE LECTURA (BUFFER) DE NAV Y DE RENDIMIENTOS, YA
066200* QUE AMBOS SE EMPAREJAN CONTRA EL MAESTRO MAS ADELANTE.
066300******************************************************************
066400     1100-ABRIR-ARCHIVOS.
066500* MAESTRO DE FONDOS, SE LEE SECUENCIALMENTE DE PRINCIPIO A FIN.
066600         OPEN INPUT FUND-MASTER.
066700         IF FS-FUND-MASTER NOT = '00'
066800             DISPLAY 'ERROR AL ABRIR FUND-MASTER FS: '
066900                 FS-FUND-MASTER
067000             PERFORM 1150-CERRAR-ARCHIVOS
067100             STOP RUN.
067200* HISTORIAL DE NAV, SE EMPAREJA CONTRA EL MAESTRO POR CODIGO.
067300         OPEN INPUT NAV-HISTORY.
067400         IF FS-NAV-HISTORY NOT = '00'
067500             DISPLAY 'ERROR AL ABRIR NAV-HISTORY FS: '
067600                 FS-NAV-HISTORY
067700             PERFORM 1150-CERRAR-ARCHIVOS
067800             STOP RUN.
067900* RENDIMIENTOS, OPCIONAL POR FONDO (PED-0066).
068000         OPEN INPUT FUND-PERF.
068100         IF FS-FUND-PERF NOT = '00'
068200             DISPLAY 'ERROR AL ABRIR FUND-PERF FS: '
068300                 FS-FUND-PERF
068400             PERFORM 1150-CERRAR-ARCHIVOS
068500             STOP RUN.
068600         PERFORM 1190-OBTENER-FECHA-PROCESO.
068700* PRIMER ADELANTO DE LECTURA (BUFFER) DE NAV Y DE RENDIMIENTOS,
068800* AMBOS SE CONSUMEN POR EMPAREJAMIENTO CONTRA EL MAESTRO.
068900         PERFORM 1410-LEER-NAV.
069000         PERFORM 1510-LEER-PERFORMANCE.
069100
069200* CIERRE SIMETRICO DE LOS TRES ARCHIVOS DE ENTRADA, SE LLAMA
069300* TANTO AL TERMINAR NORMALMENTE COMO DESDE UN CORTE POR ERROR.
069400     1150-CERRAR-ARCHIVOS.
069500         CLOSE FUND-MASTER NAV-HISTORY FUND-PERF.
069600
069700******************************************************************
069800* OBTIENE LA FECHA DE PROCESO POR ACCEPT FROM DATE Y VENTANEA EL
069900* SIGLO: ANOS 00-68 SE TOMAN COMO 20XX, 69-99 COMO 19XX (AJUSTE
070000* Y2K, PED-0097).
070100*
070200* NOTA HDZ 022399: SE CORRIO EN SIMULACRO CON FECHA 01/01/2000
070300* ANTES DE LIBERAR ESTE AJUSTE A PRODUCCION; EL CORTE DE SIGLO EN
070400* 68/69 SE ELIGIO PORQUE NINGUN FONDO DE LA LISTA DE SEGUIMIENTO
070500* TIENE HISTORIAL ANTERIOR A 1969.
070600******************************************************************
070700     1190-OBTENER-FECHA-PROCESO.
070800         ACCEPT ACCEPT-DATE-6 FROM DATE.
070900         MOVE ACCEPT-MM TO TODAY-MM.
071000         MOVE ACCEPT-DD TO TODAY-DD.
071100         IF ACCEPT-YY < 69
071200             COMPUTE TODAY-CCYY = 2000 + ACCEPT-YY
071300         ELSE
071400             COMPUTE TODAY-CCYY = 1900 + ACCEPT-YY.
071500         MOVE TODAY-CCYY TO FRPT-CCYY.
071600         MOVE TODAY-MM   TO FRPT-MM.
071700         MOVE TODAY-DD   TO FRPT-DD.
071800
071900* LEE UN REGISTRO DEL MAESTRO DE FONDOS; AL LLEGAR A FIN DE
072000* ARCHIVO DEJA '10' EN FS-FUND-MASTER PARA CORTAR EL PERFORM
072100* UNTIL DE 1000-PROCESO-ENTRADA.
072200     1210-LEER-FUND-MASTER.
072300         READ FUND-MASTER
072400             AT END
072500                 MOVE '10' TO FS-FUND-MASTER
072600             NOT AT END
072700                 CONTINUE.
072800
072900******************************************************************
073000* PROCESA UN FONDO DEL MAESTRO. SI EL FONDO NO TIENE NINGUNA
073100* COTIZACION DE NAV EN EL HISTORIAL (ALTA RECIENTE SIN CARGA
073200* TODAVIA, O CODIGO DADO DE BAJA EN NAVHIST POR ERROR DE
073300* MANTENIMIENTO) NO TIENE SENTIDO CALCULAR MEDIAS MOVILES NI
073400* PUNTAJE: SE EMITE UN AVISO POR CONSOLA Y EL FONDO QUEDA FUERA
073500* DEL REPORTE EN LUGAR DE GENERAR UN REGISTRO CON CEROS QUE
073600* CONFUNDIRIA AL ANALISTA (VER TAMBIEN EL 88-LEVEL NO-HAY-NAV
073700* SOBRE NAV-SW).
073800******************************************************************
073900     1300-PROCESAR-UN-FONDO.
074000         PERFORM 1400-CARGAR-HIST-NAV.
074100         IF HAY-NAV
074200             PERFORM 1500-CARGAR-PERFORMANCE
074300             PERFORM 1600-ANALIZAR-FONDO
074400             PERFORM 1950-ACUMULAR-CONTADORES
074500             PERFORM 1900-RELEASE-RESULTADO
074600         ELSE
074700             DISPLAY 'FONDO SIN HISTORIAL NAV, SE OMITE: '
074800                 FM-FUND-CODE.
074900         PERFORM 1210-LEER-FUND-MASTER.
075000
075100******************************************************************
075200* CARGA HASTA 120 COTIZACIONES DEL FONDO EN CURSO EN LA TABLA NAV-
075300* TABLA, EN ORDEN ASCENDENTE DE FECHA (PED-0083). SALTA
075400* COTIZACIONES "HUERFANAS" DE UN CODIGO ANTERIOR AL DEL MAESTRO.
075500*
075600* EL LIMITE DE 120 ALCANZA PARA MAS DE CUATRO ANOS DE RUEDAS
075700* SEMANALES Y ES HOLGADO PARA LA MEDIA MAS LARGA QUE SE CALCULA
075800* (MA60). ANTES DE PED-0083 LA TABLA NO TENIA LIMITE Y SE
075900* DESBORDABA CON LOS FONDOS MAS VIEJOS DE LA LISTA.
076000******************************************************************
076100     1400-CARGAR-HIST-NAV.
076200         MOVE 0 TO CANT-NAV.
076300         PERFORM 1405-SALTAR-NAV-HUERFANA
076400             UNTIL FS-NAV-HISTORY = '10'
076500                OR NAV-BUF-CODE NOT < FM-FUND-CODE.
076600         PERFORM 1420-CARGAR-TABLA-NAV
076700             UNTIL FS-NAV-HISTORY = '10'
076800                OR NAV-BUF-CODE NOT = FM-FUND-CODE.
076900         IF CANT-NAV > 0
077000             MOVE 'Y' TO NAV-SW
077100         ELSE
077200             MOVE 'N' TO NAV-SW.
077300
077400* AVANZA EL BUFFER DE NAV MIENTRAS EL CODIGO LEIDO SEA MENOR AL
077500* DEL FONDO EN CURSO (COTIZACIONES DE UN FONDO YA DADO DE BAJA
077600* O FUERA DE SECUENCIA EN NAVHIST).
077700     1405-SALTAR-NAV-HUERFANA.
077800         PERFORM 1410-LEER-NAV.
077900
078000* LEE UNA COTIZACION DE NAVHIST Y LA DEJA EN EL BUFFER DE
078100* ANTICIPO; EN FIN DE ARCHIVO DEJA HIGH-VALUES EN EL CODIGO PARA
078200* QUE LAS COMPARACIONES DE EMPAREJAMIENTO SIEMPRE RESUELVAN A
078300* FAVOR DEL FIN DE ARCHIVO.
078400     1410-LEER-NAV.
078500         READ NAV-HISTORY
078600             AT END
078700                 MOVE '10' TO FS-NAV-HISTORY
078800                 MOVE HIGH-VALUES TO NAV-BUF-CODE
078900             NOT AT END
079000                 MOVE NH-FUND-CODE  TO NAV-BUF-CODE
079100                 MOVE NH-NAV-DATE   TO NAV-BUF-DATE
079200                 MOVE NH-NAV-VALUE  TO NAV-BUF-VALUE.
079300
079400******************************************************************
079500* AGREGA UNA COTIZACION A LA TABLA; SI YA ESTA LLENA (120), CORRE
079600* LA VENTANA UN LUGAR Y DESCARTA LA MAS ANTIGUA.
079700*
079800* ES UNA VENTANA DESLIZANTE SIMPLE: SE CORRE TODO UN LUGAR HACIA
079900* ABAJO (1421/1422) Y LA NUEVA COTIZACION SIEMPRE QUEDA EN LA
080000* POSICION 120, LA MAS RECIENTE. NO HACE FALTA GUARDAR LAS
080100* COTIZACIONES DESCARTADAS PORQUE NINGUNA MEDIA DEL PROGRAMA MIRA
080200* MAS ALLA DE LAS ULTIMAS 60 RUEDAS.
080300******************************************************************
080400     1420-CARGAR-TABLA-NAV.
080500         IF CANT-NAV < 120
080600             ADD 1 TO CANT-NAV
080700             MOVE NAV-BUF-DATE  TO NAV-DATE-T (CANT-NAV)
080800             MOVE NAV-BUF-VALUE TO NAV-VALUE-T (CANT-NAV)
080900         ELSE
081000             PERFORM 1421-CORRER-TABLA
081100             MOVE NAV-BUF-DATE  TO NAV-DATE-T (120)
081200             MOVE NAV-BUF-VALUE TO NAV-VALUE-T (120).
081300         PERFORM 1410-LEER-NAV.
081400
081500* RECORRE LAS 119 PRIMERAS POSICIONES DE LA TABLA PARA CORRER
081600* CADA UNA UN LUGAR HACIA ABAJO (VER 1422).
081700     1421-CORRER-TABLA.
081800         PERFORM 1422-CORRER-UNA-POSICION
081900             VARYING NV-IDX FROM 1 BY 1
082000             UNTIL NV-IDX > 119.
082100
082200* MUEVE LA COTIZACION DE LA POSICION SIGUIENTE A LA ACTUAL; ES
082300* EL PARRAFO QUE EFECTIVAMENTE CORRE LA VENTANA DE 1421.
082400     1422-CORRER-UNA-POSICION.
082500         MOVE NAV-DATE-T (NV-IDX + 1)
082600             TO NAV-DATE-T (NV-IDX).
082700         MOVE NAV-VALUE-T (NV-IDX + 1)
082800             TO NAV-VALUE-T (NV-IDX).
082900
083000******************************************************************
083100* EMPAREJA EL REGISTRO DE RENDIMIENTOS CON EL FONDO EN CURSO; SI
083200* NO HAY, LOS RENDIMIENTOS QUEDAN EN CERO (AJUSTE PED-0066).
083300*
083400* ANTES DE PED-0066 EL ARCHIVO DE RENDIMIENTOS ERA OBLIGATORIO
083500* PARA TODOS LOS FONDOS; SE HIZO OPCIONAL PORQUE LOS FONDOS NUEVOS
083600* TARDAN HASTA UN ANO EN TENER RENDIMIENTO A 1 ANIO CALCULADO, Y
083700* NO DEBIAN QUEDAR FUERA DEL REPORTE POR ESO.
083800******************************************************************
083900     1500-CARGAR-PERFORMANCE.
084000         PERFORM 1505-AVANZAR-PERFORMANCE
084100             UNTIL FS-FUND-PERF = '10'
084200                OR PERF-BUF-CODE NOT < FM-FUND-CODE.
084300         IF PERF-BUF-CODE = FM-FUND-CODE
084400             MOVE 'Y' TO PERF-SW
084500             MOVE PERF-BUF-WEEK1  TO STAGE-RET-WEEK1
084600             MOVE PERF-BUF-MONTH1 TO STAGE-RET-MONTH1
084700             MOVE PERF-BUF-MONTH3 TO STAGE-RET-MONTH3
084800             MOVE PERF-BUF-MONTH6 TO STAGE-RET-MONTH6
084900             MOVE PERF-BUF-YEAR1  TO STAGE-RET-YEAR1
085000             PERFORM 1510-LEER-PERFORMANCE
085100         ELSE
085200             MOVE 'N' TO PERF-SW.
085300
085400* AVANZA EL BUFFER DE RENDIMIENTOS MIENTRAS EL CODIGO LEIDO SEA
085500* MENOR AL DEL FONDO EN CURSO (MISMO CRITERIO QUE 1405 PARA EL
085600* HISTORIAL DE NAV).
085700     1505-AVANZAR-PERFORMANCE.
085800         PERFORM 1510-LEER-PERFORMANCE.
085900
086000* LEE UN REGISTRO DE FUNDPERF Y LO DEJA EN EL BUFFER DE ANTICIPO;
086100* EN FIN DE ARCHIVO DEJA HIGH-VALUES EN EL CODIGO, IGUAL QUE
086200* 1410-LEER-NAV.
086300     1510-LEER-PERFORMANCE.
086400         READ FUND-PERF
086500             AT END
086600                 MOVE '10' TO FS-FUND-PERF
086700                 MOVE HIGH-VALUES TO PERF-BUF-CODE
086800             NOT AT END
086900                 MOVE FP-FUND-CODE    TO PERF-BUF-CODE
087000                 MOVE FP-RET-WEEK-1   TO PERF-BUF-WEEK1
087100                 MOVE FP-RET-MONTH-1  TO PERF-BUF-MONTH1
087200                 MOVE FP-RET-MONTH-3  TO PERF-BUF-MONTH3
087300                 MOVE FP-RET-MONTH-6  TO PERF-BUF-MONTH6
087400                 MOVE FP-RET-YEAR-1   TO PERF-BUF-YEAR1.
087500
087600******************************************************************
087700* INVOCA EL MOTOR DE ANALISIS (SECCIONES 2000) SOBRE EL FONDO EN
087800* CURSO Y ARMA EL REGISTRO DE RESULTADO A ENVIAR AL SORT.
087900*
088000* EL ORDEN DE LOS PERFORM IMPORTA: LAS MEDIAS (2100) DEBEN EXISTIR
088100* ANTES DE CLASIFICAR LA TENDENCIA (2200) Y DE CALCULAR EL
088200* RETROCESO (2300); EL PUNTAJE (2500) NECESITA TANTO LA TENDENCIA
088300* Y EL RETROCESO COMO LOS RENDIMIENTOS YA COPIADOS (2400); LA
088400* SENAL (2600) NECESITA EL PUNTAJE; Y EL CONSEJO (2700) NECESITA
088500* LA SENAL Y EL RETROCESO.
088600******************************************************************
088700     1600-ANALIZAR-FONDO.
088800         MOVE FM-FUND-CODE TO SRT-FUND-CODE.
088900         MOVE FM-FUND-NAME TO SRT-FUND-NAME.
089000         MOVE NAV-VALUE-T (CANT-NAV) TO SRT-CURRENT-NAV.
089100         PERFORM 2100-CALCULAR-MEDIAS.
089200         PERFORM 2200-CLASIFICAR-TENDENCIA.
089300         PERFORM 2300-CALCULAR-RETROCESO.
089400         PERFORM 2400-COPIAR-RENDIMIENTOS.
089500         PERFORM 2500-CALCULAR-PUNTAJE.
089600         PERFORM 2600-ASIGNAR-SENAL.
089700         PERFORM 2700-GENERAR-CONSEJO.
089800
089900* ENTREGA EL REGISTRO DE RESULTADO DEL FONDO EN CURSO AL SORT;
090000* EL SORT LO ORDENA POR SRT-SCORE-KEY DESCENDENTE Y LO ENTREGA A
090100* LA RUTINA DE SALIDA EN ESE ORDEN.
090200     1900-RELEASE-RESULTADO.
090300         RELEASE SRT-REC.
090400
090500* ACTUALIZA LOS CONTADORES DEL DASHBOARD (PED-0058): UN FONDO
090600* SUMA A COMPRA, ESPERA O VENTA SEGUN LA FAMILIA DE SU SENAL.
090700     1950-ACUMULAR-CONTADORES.
090800         ADD 1 TO TOTAL-FONDOS.
090900         IF BUY-FAMILIA
091000             ADD 1 TO TOTAL-BUY
091100         ELSE
091200             IF WATCH-FAMILIA
091300                 ADD 1 TO TOTAL-WATCH
091400             ELSE
091500                 ADD 1 TO TOTAL-SELL.
091600
091700******************************************************************
091800* MOTOR DE ANALISIS DE TENDENCIA DEL FONDO EN CURSO: MEDIAS
091900* MOVILES, CLASIFICACION, RETROCESO, PUNTAJE, SENAL Y CONSEJO
092000* (PARRAFOS 2100 A 2900, VER PED-0001 Y SIGUIENTES).
092100******************************************************************
092200******************************************************************
092300* CALCULA LAS CUATRO MEDIAS MOVILES SIMPLES DEL FONDO (5, 10, 20 Y
092400* 60 RUEDAS) REUTILIZANDO EL MISMO PARRAFO DE CALCULO PARA LAS
092500* CUATRO VENTANAS (PED-0014).
092600*
092700* SE PASA LA VENTANA DESEADA EN VENTANA Y SE INVOCA
092800* 2110-PROMEDIAR-VENTANA POR THRU PARA QUE DEVUELVA EL RESULTADO
092900* EN MEDIA-RESULT; ASI SE EVITA REPETIR LA LOGICA DE PROMEDIO
093000* CUATRO VECES.
093100******************************************************************
093200     2100-CALCULAR-MEDIAS.
093300         MOVE 5 TO VENTANA.
093400         PERFORM 2110-PROMEDIAR-VENTANA THRU 2110-EXIT.
093500         MOVE MEDIA-RESULT TO SRT-MA5.
093600         MOVE 10 TO VENTANA.
093700         PERFORM 2110-PROMEDIAR-VENTANA THRU 2110-EXIT.
093800         MOVE MEDIA-RESULT TO SRT-MA10.
093900         MOVE 20 TO VENTANA.
094000         PERFORM 2110-PROMEDIAR-VENTANA THRU 2110-EXIT.
094100         MOVE MEDIA-RESULT TO SRT-MA20.
094200         MOVE 60 TO VENTANA.
094300         PERFORM 2110-PROMEDIAR-VENTANA THRU 2110-EXIT.
094400         MOVE MEDIA-RESULT TO SRT-MA60.
094500
094600******************************************************************
094700* PROMEDIA LAS ULTIMAS VENTANA COTIZACIONES DE LA TABLA; SI NO HAY
094800* TANTAS, USA TODAS LAS DISPONIBLES (PERIODO MINIMO 1).
094900*
095000* UN FONDO CON MENOS DE 60 RUEDAS CARGADAS IGUAL TIENE QUE MOSTRAR
095100* UNA MA60 EN EL REPORTE; POR ESO CANT-USAR SE ACHICA A CANT-NAV
095200* CUANDO LA TABLA TIENE MENOS DATOS QUE LA VENTANA PEDIDA, EN
095300* LUGAR DE RECHAZAR EL CALCULO.
095400******************************************************************
095500     2110-PROMEDIAR-VENTANA.
095600         MOVE VENTANA TO CANT-USAR.
095700         IF CANT-NAV < VENTANA
095800             MOVE CANT-NAV TO CANT-USAR.
095900         COMPUTE IDX-INICIO = CANT-NAV - CANT-USAR + 1.
096000         MOVE 0 TO MA-SUMA.
096100         PERFORM 2115-SUMAR-UN-VALOR
096200             VARYING NV-IDX FROM IDX-INICIO BY 1
096300             UNTIL NV-IDX > CANT-NAV.
096400         IF CANT-USAR > 0
096500             COMPUTE MEDIA-RESULT ROUNDED =
096600                 MA-SUMA / CANT-USAR
096700         ELSE
096800             MOVE 0 TO MEDIA-RESULT.
096900     2110-EXIT.
097000         EXIT.
097100
097200* SUMA UNA COTIZACION DE LA TABLA AL ACUMULADOR DE LA VENTANA EN
097300* CURSO; ES EL CUERPO DEL PERFORM VARYING DE 2110.
097400     2115-SUMAR-UN-VALOR.
097500         ADD NAV-VALUE-T (NV-IDX) TO MA-SUMA.
097600
097700******************************************************************
097800* CLASIFICACION DE TENDENCIA (REGLAS PROBADAS EN ORDEN, GANA LA
097900* PRIMERA QUE COINCIDE).
098000*
098100* ALINEACION ALCISTA COMPLETA (MA5 > MA10 > MA20) ES TENDENCIA
098200* FUERTE; SI ADEMAS EL NAV ACTUAL SUPERA LA MA5 ES 'S+' (MUY
098300* FUERTE, PRECIO EMPUJANDO POR ENCIMA DE TODO), SI NO ES 'B+'
098400* (ALCISTA PERO EL PRECIO YA RETROCEDIO BAJO LA MA5). SOLO MA5 >
098500* MA10 SIN ALINEACION COMPLETA ES ALCISTA DEBIL 'W+'. LA MISMA
098600* LOGICA SE ESPEJA PARA EL LADO BAJISTA ('S-'/'B-'/'W-'). SI NO
098700* HAY NI ALINEACION ALCISTA NI BAJISTA, LA TENDENCIA ES
098800* CONSOLIDACION 'CN' (CORREGIDO EN PED-0071, ANTES MA5 = MA10 CAIA
098900* EN CONSOLIDACION SIN PROBAR LA RAMA BAJISTA).
099000******************************************************************
099100     2200-CLASIFICAR-TENDENCIA.
099200* ALINEACION ALCISTA COMPLETA: DISTINGUE MUY FUERTE (S+, PRECIO
099300* SOBRE LA MA5) DE FUERTE CON RETROCESO (B+, PRECIO BAJO LA MA5).
099400         IF SRT-MA5 > SRT-MA10 AND SRT-MA10 > SRT-MA20
099500             IF SRT-CURRENT-NAV > SRT-MA5
099600                 MOVE 'S+' TO SRT-TREND-STATUS
099700                 MOVE 3.0 TO SRT-TREND-STRENGTH
099800             ELSE
099900                 MOVE 'B+' TO SRT-TREND-STATUS
100000                 MOVE 2.0 TO SRT-TREND-STRENGTH
100100         ELSE
100200* SIN ALINEACION COMPLETA PERO MA5 POR ENCIMA DE MA10: ALCISTA
100300* DEBIL (W+).
100400             IF SRT-MA5 > SRT-MA10
100500                 MOVE 'W+' TO SRT-TREND-STATUS
100600                 MOVE 1.0 TO SRT-TREND-STRENGTH
100700             ELSE
100800* ESPEJO DEL CASO ALCISTA FUERTE, PARA EL LADO BAJISTA.
100900                 IF SRT-MA5 < SRT-MA10 AND
101000                    SRT-MA10 < SRT-MA20
101100                     IF SRT-CURRENT-NAV < SRT-MA5
101200                         MOVE 'S-' TO SRT-TREND-STATUS
101300                         MOVE -3.0 TO SRT-TREND-STRENGTH
101400                     ELSE
101500                         MOVE 'B-' TO SRT-TREND-STATUS
101600                         MOVE -2.0 TO SRT-TREND-STRENGTH
101700                 ELSE
101800* SIN ALINEACION BAJISTA COMPLETA PERO MA5 POR DEBAJO DE MA10:
101900* BAJISTA DEBIL (W-); SI TAMPOCO SE CUMPLE ESO, ES CONSOLIDACION
102000* (CN) -- CORREGIDO EN PED-0071 PARA QUE MA5 = MA10 PRUEBE ESTA
102100* RAMA EN LUGAR DE CAER DIRECTO EN CN.
102200                     IF SRT-MA5 < SRT-MA10
102300                         MOVE 'W-' TO SRT-TREND-STATUS
102400                         MOVE -1.0 TO SRT-TREND-STRENGTH
102500                     ELSE
102600                         MOVE 'CN' TO SRT-TREND-STATUS
102700                         MOVE 0.0 TO SRT-TREND-STRENGTH.
102800
102900******************************************************************
103000* RETROCESO RESPECTO DE MA5 Y MA20, Y SU CLASIFICACION DE TEXTO.
103100*
103200* EL RETROCESO ES EL PORCENTAJE QUE EL NAV ACTUAL ESTA POR ENCIMA
103300* (POSITIVO) O POR DEBAJO (NEGATIVO) DE LA MEDIA. UN FONDO MUY POR
103400* ENCIMA DE SU MA5 (MAS DE 10%) ESTA SOBREEXTEN-DIDO Y ES RIESGO
103500* DE PERSECUCION ('CHASE-HIGH'); CERCA DE LA MEDIA (ENTRE 0 Y 5%)
103600* MERECE SEGUIMIENTO; Y UN RETROCESO LEVE POR DEBAJO (HASTA -3%)
103700* ES LA VENTANA DE COMPRA PREFERIDA, PORQUE EL PRECIO VOLVIO A
103800* TOCAR SU SOPORTE SIN ROMPERLO. MAS ALLA DE -3% YA SE CONSIDERA
103900* UN RETROCESO PROFUNDO QUE HAY QUE VIGILAR (CORREGIDO EL REDONDEO
104000* EN PED-0031, ANTES TRUNCABA).
104100******************************************************************
104200     2300-CALCULAR-RETROCESO.
104300         IF SRT-MA5 > 0
104400             COMPUTE SRT-PULLBACK-MA5 ROUNDED =
104500                 ((SRT-CURRENT-NAV - SRT-MA5) /
104600                   SRT-MA5) * 100
104700         ELSE
104800             MOVE 0 TO SRT-PULLBACK-MA5.
104900         IF SRT-MA20 > 0
105000             COMPUTE SRT-PULLBACK-MA20 ROUNDED =
105100                 ((SRT-CURRENT-NAV - SRT-MA20) /
105200                   SRT-MA20) * 100
105300         ELSE
105400             MOVE 0 TO SRT-PULLBACK-MA20.
105500         IF SRT-PULLBACK-MA5 > 10.0
105600             MOVE 'SEVERELY ABOVE MA, CHASE-HIGH RISK'
105700                 TO SRT-PULLBACK-STATUS
105800         ELSE
105900             IF SRT-PULLBACK-MA5 > 5.0
106000                 MOVE 'ABOVE MA, WAIT FOR PULLBACK'
106100                     TO SRT-PULLBACK-STATUS
106200             ELSE
106300                 IF SRT-PULLBACK-MA5 > 0.0
106400                     MOVE 'NEAR MA, WORTH WATCHING'
106500                         TO SRT-PULLBACK-STATUS
106600                 ELSE
106700                     IF SRT-PULLBACK-MA5 > -3.0
106800                         MOVE 'PULLED BACK TO MA, BUYING WINDOW'
106900                             TO SRT-PULLBACK-STATUS
107000                     ELSE
107100                         MOVE 'DEEP PULLBACK, WATCH SUPPORT'
107200                             TO SRT-PULLBACK-STATUS.
107300
107400******************************************************************
107500* VUELCA LOS RENDIMIENTOS EMPAREJADOS (O CERO SI NO HAY) EN EL
107600* REGISTRO DE RESULTADO (PED-0066).
107700*
107800* SE COPIA DESDE EL AREA DE TRABAJO STAGE-RENDIMIENTOS, QUE
107900* 1500-CARGAR-PERFORMANCE DEJO EN CERO SI EL FONDO NO TENIA
108000* REGISTRO EN FUNDPERF, PARA QUE EL PUNTAJE Y EL REPORTE NUNCA
108100* TRABAJEN CON BASURA DE UN FONDO ANTERIOR.
108200******************************************************************
108300     2400-COPIAR-RENDIMIENTOS.
108400         IF HAY-PERFORMANCE
108500             MOVE STAGE-RET-WEEK1  TO SRT-RET-WEEK-1
108600             MOVE STAGE-RET-MONTH1 TO SRT-RET-MONTH-1
108700             MOVE STAGE-RET-MONTH3 TO SRT-RET-MONTH-3
108800             MOVE STAGE-RET-MONTH6 TO SRT-RET-MONTH-6
108900             MOVE STAGE-RET-YEAR1  TO SRT-RET-YEAR-1
109000         ELSE
109100             MOVE 0 TO SRT-RET-WEEK-1  SRT-RET-MONTH-1
109200                       SRT-RET-MONTH-3 SRT-RET-MONTH-6
109300                       SRT-RET-YEAR-1.
109400
109500******************************************************************
109600* PUNTAJE DEL FONDO: TENDENCIA + RETROCESO + RENDIMIENTO ANUAL +
109700* ANTI-PERSECUCION (PED-0047, PED-0118).
109800*
109900* CADA SUBRUTINA 25XX SUMA O RESTA PUNTOS A SCORE-ACUM Y, CUANDO
110000* CORRESPONDE, AGREGA UNA RAZON (A FAVOR DE LA SENAL) O UN RIESGO
110100* (EN CONTRA) AL REGISTRO DE RESULTADO; ESAS RAZONES Y RIESGOS SE
110200* IMPRIMEN DESPUES EN EL BLOQUE DE CONSEJO DEL REPORTE (PED-0118).
110300* LOS CASILLEROS SE LIMPIAN ACA PORQUE EL REGISTRO DE RESULTADO SE
110400* REUTILIZA FONDO A FONDO.
110500******************************************************************
110600     2500-CALCULAR-PUNTAJE.
110700         MOVE 0 TO SCORE-ACUM.
110800         MOVE 0 TO SRT-CANT-REASON SRT-CANT-RISK.
110900         MOVE SPACES TO SRT-REASONS (1) SRT-REASONS (2).
111000         MOVE SPACES TO SRT-RISKS (1) SRT-RISKS (2)
111100                        SRT-RISKS (3).
111200         PERFORM 2510-PUNTAJE-TENDENCIA.
111300         PERFORM 2520-PUNTAJE-RETROCESO.
111400         PERFORM 2530-PUNTAJE-RENDIMIENTO.
111500         PERFORM 2540-PUNTAJE-ANTICHASE.
111600         MOVE SCORE-ACUM TO SRT-SCORE-KEY.
111700
111800******************************************************************
111900* REGLA DE PUNTAJE POR TENDENCIA: LA ALINEACION ALCISTA FUERTE
112000* ('S+'/'B+') SUMA 2 PUNTOS, UNA TENDENCIA ALCISTA DEBIL ('W+')
112100* SUMA SOLO 1, Y UNA TENDENCIA BAJISTA FUERTE ('S-'/'B-') RESTA 2;
112200* EL RESTO (BAJISTA DEBIL O CONSOLIDACION) NO SUMA NI RESTA PERO
112300* QUEDA REGISTRADO COMO RAZON NEUTRAL PARA QUE EL ANALISTA VEA POR
112400* QUE EL PUNTAJE NO SE MOVIO POR ESTE LADO.
112500******************************************************************
112600     2510-PUNTAJE-TENDENCIA.
112700         IF TR-BULL-FAMILIA
112800             ADD 2 TO SCORE-ACUM
112900             MOVE 'UPTREND CONFIRMED, BULLISH MA ALIGN'
113000                 TO NUEVA-RAZON
113100             PERFORM 2901-AGREGAR-RAZON
113200         ELSE
113300             IF TR-WEAK-BULL
113400                 ADD 1 TO SCORE-ACUM
113500                 MOVE 'EARLY UPTREND, WEAK BULLISH BIAS'
113600                     TO NUEVA-RAZON
113700                 PERFORM 2901-AGREGAR-RAZON
113800             ELSE
113900                 IF TR-BEAR-FAMILIA
114000                     SUBTRACT 2 FROM SCORE-ACUM
114100                     MOVE 'DOWNTREND, BEARISH MA ALIGNMENT'
114200                         TO NUEVA-RIESGO
114300                     PERFORM 2902-AGREGAR-RIESGO
114400                 ELSE
114500                     MOVE 'TREND NEUTRAL, NO CLEAR SIGNAL'
114600                         TO NUEVA-RAZON
114700                     PERFORM 2901-AGREGAR-RAZON.
114800
114900******************************************************************
115000* REGLA DE PUNTAJE POR RETROCESO: UN RETROCESO LEVE CERCA DE LA
115100* MA5, ENTRE -3% Y 0%, ES LA MEJOR ZONA DE COMPRA Y SUMA 2 PUNTOS;
115200* UN RETROCESO SUAVE POR ENCIMA (0% A 3%) TODAVIA APOYA A LA MA5
115300* COMO SOPORTE Y SUMA 1. POR EL LADO CONTRARIO, MAS DE 10% POR
115400* ENCIMA DE LA MA5 ES SOBREEXTENSION SEVERA (RESTA 2, 'NUNCA
115500* PERSEGUIR MAXIMOS') Y ENTRE 5% Y 10% YA SE CONSIDERA PRECIO
115600* EXTENDIDO (RESTA 1).
115700******************************************************************
115800     2520-PUNTAJE-RETROCESO.
115900* ZONA DE COMPRA PREFERIDA: RETROCESO LEVE DE -3% A 0% DESDE MA5.
116000         IF SRT-PULLBACK-MA5 >= -3.0 AND
116100            SRT-PULLBACK-MA5 <= 0
116200             ADD 2 TO SCORE-ACUM
116300             MOVE 'PULLBACK IN BUY ZONE NEAR MA5'
116400                 TO NUEVA-RAZON
116500             PERFORM 2901-AGREGAR-RAZON
116600         ELSE
116700* TODAVIA APOYADO EN LA MA5 COMO SOPORTE, DE 0% A 3% POR ENCIMA.
116800             IF SRT-PULLBACK-MA5 > 0 AND
116900                SRT-PULLBACK-MA5 <= 3
117000                 ADD 1 TO SCORE-ACUM
117100                 MOVE 'NEAR MA5 SUPPORT' TO NUEVA-RAZON
117200                 PERFORM 2901-AGREGAR-RAZON
117300             ELSE
117400* SOBREEXTENSION SEVERA, MAS DE 10% POR ENCIMA: RIESGO DE
117500* PERSECUCION DE MAXIMOS.
117600                 IF SRT-PULLBACK-MA5 > 10.0
117700                     SUBTRACT 2 FROM SCORE-ACUM
117800                     MOVE 'NEVER CHASE HIGHS, OVEREXTENDED'
117900                         TO NUEVA-RIESGO
118000                     PERFORM 2902-AGREGAR-RIESGO
118100                 ELSE
118200* PRECIO EXTENDIDO, ENTRE 5% Y 10% POR ENCIMA DE LA MA5.
118300                     IF SRT-PULLBACK-MA5 > 5
118400                         SUBTRACT 1 FROM SCORE-ACUM
118500                         MOVE 'PRICE EXTENDED ABOVE MA5'
118600                             TO NUEVA-RIESGO
118700                         PERFORM 2902-AGREGAR-RIESGO.
118800
118900******************************************************************
119000* REGLA DE PUNTAJE POR RENDIMIENTO ANUAL: UN FONDO QUE RINDIO MAS
119100* DE 20% EN EL ULTIMO ANIO SUMA 2 PUNTOS, ENTRE 10% Y 20% SUMA 1,
119200* Y UN RENDIMIENTO ANUAL NEGATIVO RESTA 1. NO SE AGREGA RAZON NI
119300* RIESGO DE TEXTO POR ESTA REGLA PORQUE EL NUMERO YA QUEDA VISIBLE
119400* EN EL BLOQUE DE RETORNOS DEL REPORTE.
119500******************************************************************
119600     2530-PUNTAJE-RENDIMIENTO.
119700* RENDIMIENTO ANUAL FUERTE, MAS DE 20%.
119800         IF SRT-RET-YEAR-1 > 20
119900             ADD 2 TO SCORE-ACUM
120000         ELSE
120100* RENDIMIENTO ANUAL MODERADO, ENTRE 10% Y 20%.
120200             IF SRT-RET-YEAR-1 > 10
120300                 ADD 1 TO SCORE-ACUM
120400             ELSE
120500* RENDIMIENTO ANUAL NEGATIVO.
120600                 IF SRT-RET-YEAR-1 < 0
120700                     SUBTRACT 1 FROM SCORE-ACUM.
120800
120900******************************************************************
121000* REGLA ANTI-PERSECUCION (PED-0047): SI EL FONDO SUBIO MAS DE 15%
121100* EN EL ULTIMO MES SOLO, RESTA 1 PUNTO Y QUEDA REGISTRADO COMO
121200* RIESGO DE 'CHASING MOMENTUM'. LA IDEA ES QUE UN SALTO FUERTE DE
121300* CORTO PLAZO NO INFLE EL PUNTAJE POR SI SOLO, AUNQUE EL RESTO DE
121400* LAS REGLAS LO VEAN FAVORABLE.
121500******************************************************************
121600     2540-PUNTAJE-ANTICHASE.
121700         IF SRT-RET-MONTH-1 > 15
121800             SUBTRACT 1 FROM SCORE-ACUM
121900             MOVE 'SHORT-TERM OVERRUN, CHASING MOMENTUM'
122000                 TO NUEVA-RIESGO
122100             PERFORM 2902-AGREGAR-RIESGO.
122200
122300******************************************************************
122400* ALMACENA UNA RAZON (MAXIMO 2) O UN RIESGO (MAXIMO 3) EN EL
122500* PRIMER CASILLERO LIBRE DEL REGISTRO DE RESULTADO.
122600*
122700* EL CONTADOR SE INCREMENTA SIEMPRE, AUNQUE LA TABLA YA ESTE
122800* LLENA, PARA QUE SRT-CANT-REASON/SRT-CANT-RISK REFLEJEN CUANTAS
122900* REGLAS DISPARARON DE VERDAD; SOLO EL MOVE AL OCCURS QUEDA
123000* PROTEGIDO POR EL IF PARA NO PISAR FUERA DE LA TABLA.
123100******************************************************************
123200     2901-AGREGAR-RAZON.
123300         ADD 1 TO SRT-CANT-REASON.
123400         IF SRT-CANT-REASON < 3
123500             MOVE NUEVA-RAZON
123600                 TO SRT-REASONS (SRT-CANT-REASON).
123700
123800     2902-AGREGAR-RIESGO.
123900         ADD 1 TO SRT-CANT-RISK.
124000         IF SRT-CANT-RISK < 4
124100             MOVE NUEVA-RIESGO
124200                 TO SRT-RISKS (SRT-CANT-RISK).
124300
124400******************************************************************
124500* SENAL DE COMPRA/ESPERA/VENTA SEGUN EL PUNTAJE TOTAL.
124600*
124700* LA ESCALA DE 6 NIVELES (STRONG-BUY HASTA STRONG-SELL) ES
124800* SIMETRICA ALREDEDOR DE CERO, EN SALTOS DE 2 PUNTOS: SCORE-ACUM
124900* >= 4 ES STRONG-BUY ('SB'); DE 2 A 3 ES BUY ('BY'); DE 0 A 1 ES
125000* HOLD ('HD'); DE -1 A -2 ES WAIT ('WT'); DE -3 A -4 ES SELL
125100* ('SL'); MENOS DE -4 ES STRONG-SELL ('XS').
125200******************************************************************
125300     2600-ASIGNAR-SENAL.
125400* PUNTAJE 4 O MAS: SENAL MAS FUERTE DE COMPRA.
125500         IF SCORE-ACUM >= 4
125600             MOVE 'SB' TO SRT-BUY-SIGNAL
125700         ELSE
125800* DE 2 A 3: COMPRA SIMPLE.
125900             IF SCORE-ACUM >= 2
126000                 MOVE 'BY' TO SRT-BUY-SIGNAL
126100             ELSE
126200* DE 0 A 1: MANTENER LO QUE YA SE TIENE.
126300                 IF SCORE-ACUM >= 0
126400                     MOVE 'HD' TO SRT-BUY-SIGNAL
126500                 ELSE
126600* DE -1 A -2: ESPERAR, NO ES MOMENTO DE ENTRAR NI DE SALIR.
126700                     IF SCORE-ACUM >= -2
126800                         MOVE 'WT' TO SRT-BUY-SIGNAL
126900                     ELSE
127000* DE -3 A -4: VENTA SIMPLE; MENOS DE -4: VENTA FUERTE.
127100                         IF SCORE-ACUM >= -4
127200                             MOVE 'SL' TO SRT-BUY-SIGNAL
127300                         ELSE
127400                             MOVE 'XS' TO SRT-BUY-SIGNAL.
127500
127600******************************************************************
127700* CONSEJO OPERATIVO: ENTRADA, STOP LOSS Y RETORNO OBJETIVO
127800* (PED-0090).
127900*
128000* SE ARMA EN TRES PARRAFOS INDEPENDIENTES PORQUE CADA UNO MIRA UN
128100* ASPECTO DISTINTO DEL FONDO (MOMENTO DE ENTRADA, NIVEL DE STOP,
128200* META DE RETORNO) Y SE IMPRIME EN LINEAS SEPARADAS DEL REPORTE
128300* (4343).
128400******************************************************************
128500     2700-GENERAR-CONSEJO.
128600         PERFORM 2710-CONSEJO-ENTRADA.
128700         PERFORM 2720-CONSEJO-STOP.
128800         PERFORM 2730-CONSEJO-OBJETIVO.
128900
129000******************************************************************
129100* CONSEJO DE ENTRADA: SI LA SENAL YA ES DE COMPRA (STRONG-BUY O
129200* BUY) Y EL FONDO ESTA EN RETROCESO, SE RECOMIENDA COMPRAR YA Y
129300* AGREGAR SI SIGUE RETROCEDIENDO; SI TODAVIA NO RETROCEDIO, SE
129400* ARMA CON STRING UN TEXTO QUE INDICA ESPERAR A QUE VUELVA A LA
129500* MA5 (CON EL VALOR EDITADO EN MA5-EDIT). SI LA SENAL NO ES DE
129600* COMPRA, EL CONSEJO ES ESPERAR MEJOR MOMENTO (HOLD) O DIRECTA-
129700* MENTE NO COMPRAR (WAIT/SELL/STRONG-SELL).
129800******************************************************************
129900     2710-CONSEJO-ENTRADA.
130000         IF BUY-FAMILIA
130100             IF SRT-PULLBACK-MA5 < 0
130200                 MOVE 'BUY AT CURRENT LEVEL, ADD ON PULLBACK'
130300                     TO SRT-ENTRY-TIMING
130400             ELSE
130500                 MOVE SRT-MA5 TO MA5-EDIT
130600                 MOVE SPACES TO SRT-ENTRY-TIMING
130700                 STRING 'WAIT FOR PULLBACK TO MA5 ('
130800                             DELIMITED BY SIZE
130900                        MA5-EDIT
131000                             DELIMITED BY SIZE
131100                        ') BEFORE BUYING'
131200                             DELIMITED BY SIZE
131300                        INTO SRT-ENTRY-TIMING
131400         ELSE
131500             IF SIG-HOLD
131600                 MOVE 'HOLD AND WATCH FOR BETTER TIMING'
131700                     TO SRT-ENTRY-TIMING
131800             ELSE
131900                 MOVE 'BUYING NOT ADVISED AT PRESENT'
132000                     TO SRT-ENTRY-TIMING.
132100
132200******************************************************************
132300* CONSEJO DE STOP LOSS: SE FIJA UN 8% POR DEBAJO DE LA MA20, QUE
132400* ES UNA MEDIA LO BASTANTE LARGA COMO PARA NO SALTAR CON EL RUIDO
132500* DE CORTO PLAZO PERO LO BASTANTE CERCANA COMO PARA PROTEGER LA
132600* POSICION SI LA TENDENCIA DE FONDO SE QUIEBRA. SI TODAVIA NO HAY
132700* MA20 CALCULADA (FONDO SIN HISTORIAL SUFICIENTE) NO SE PUBLICA
132800* NIVEL DE STOP.
132900******************************************************************
133000     2720-CONSEJO-STOP.
133100         IF SRT-MA20 > 0
133200             COMPUTE SRT-STOP-LOSS-NAV ROUNDED =
133300                 SRT-MA20 * 0.92
133400         ELSE
133500             MOVE 0 TO SRT-STOP-LOSS-NAV.
133600
133700******************************************************************
133800* CONSEJO DE RETORNO OBJETIVO: SOLO SE PUBLICA PARA FONDOS EN
133900* FAMILIA DE COMPRA. UN FONDO QUE YA VENIA RINDIENDO MAS DE 15%
134000* ANUAL SE APUNTA A UN OBJETIVO MAS AMBICIOSO (+15% A +25%) QUE
134100* UNO CON MENOS TRAYECTORIA RECIENTE (+10% A +15%); PARA CUALQUIER
134200* FONDO FUERA DE LA FAMILIA DE COMPRA NO HAY OBJETIVO.
134300******************************************************************
134400     2730-CONSEJO-OBJETIVO.
134500         IF BUY-FAMILIA
134600             IF SRT-RET-YEAR-1 > 15
134700                 MOVE 'TARGET +15% TO +25%'
134800                     TO SRT-TARGET-RETURN
134900             ELSE
135000                 MOVE 'TARGET +10% TO +15%'
135100                     TO SRT-TARGET-RETURN
135200         ELSE
135300             MOVE 'NO TARGET' TO SRT-TARGET-RETURN.
135400
135500******************************************************************
135600* SALIDA ORDENADA - IMPRIME EL DASHBOARD Y EL DETALLE DE CADA
135700* FONDO EN ORDEN DE PUNTAJE DESCENDENTE.
135800*
135900* LA RUTINA DE SALIDA DEL SORT ABRE EL REPORTE, IMPRIME EL
136000* DASHBOARD (QUE YA TIENE LOS CONTADORES TOTALES ACUMULADOS
136100* DURANTE LA ENTRADA) Y LUEGO HACE UN RETURN POR CADA FONDO, EN EL
136200* ORDEN QUE DEJO EL SORT, HASTA FIN DE ARCHIVO DE TRABAJO.
136300******************************************************************
136400 4000-PROCESO-SALIDA SECTION.
136500     PERFORM 4100-ABRIR-REPORTE.
136600     PERFORM 4200-IMPRIMIR-DASHBOARD.
136700     RETURN WRK-SORTFILE END MOVE '10' TO FS-SORTFILE.
136800     PERFORM 4300-IMPRIMIR-DETALLE
136900         UNTIL FS-SORTFILE = '10'.
137000     PERFORM 4150-CERRAR-REPORTE.
137100
137200 RUTINAS-SALIDA SECTION.
137300
137400* ABRE EL ARCHIVO DE REPORTE; SI FALLA, NO TIENE SENTIDO SEGUIR
137500* PORQUE TODO EL TRABAJO DE LA RUTINA DE SALIDA ES IMPRIMIR.
137600     4100-ABRIR-REPORTE.
137700         OPEN OUTPUT RPT-SUMMARY.
137800         IF FS-RPT-SUMMARY NOT = '00'
137900             DISPLAY 'ERROR AL ABRIR RPT-SUMMARY FS: '
138000                 FS-RPT-SUMMARY
138100             STOP RUN.
138200
138300* CIERRE DEL REPORTE, UNICO ARCHIVO DE SALIDA DE LA CORRIDA.
138400     4150-CERRAR-REPORTE.
138500         CLOSE RPT-SUMMARY.
138600
138700******************************************************************
138800* IMPRIME EL ENCABEZADO "DECISION DASHBOARD" CON LA FECHA DE
138900* PROCESO Y LOS CUATRO CONTADORES ACUMULADOS DURANTE LA ENTRADA
139000* (PED-0058): TOTAL DE FONDOS ANALIZADOS Y CUANTOS CAYERON EN CADA
139100* FAMILIA DE SENAL (COMPRA, ESPERA, VENTA).
139200******************************************************************
139300     4200-IMPRIMIR-DASHBOARD.
139400         MOVE FECHA-REPORTE TO REP-DASH-FECHA.
139500         WRITE RPT-LINE FROM RPT-DASH-LINE1.
139600         MOVE TOTAL-FONDOS TO REP-DASH-N.
139700         MOVE TOTAL-BUY    TO REP-DASH-B.
139800         MOVE TOTAL-WATCH  TO REP-DASH-W.
139900         MOVE TOTAL-SELL   TO REP-DASH-S.
140000         WRITE RPT-LINE FROM RPT-DASH-LINE2.
140100
140200******************************************************************
140300* IMPRIME EL DETALLE DE UN FONDO: ENCABEZADO CON SENAL Y NOMBRE,
140400* BLOQUE DE NAV Y TENDENCIA, BLOQUE DE RETORNOS Y BLOQUE DE
140500* CONSEJO, SEPARADOS POR UNA LINEA DE GUIONES; LUEGO AVANZA AL
140600* SIGUIENTE FONDO DEL ARCHIVO DE TRABAJO DEL SORT.
140700******************************************************************
140800     4300-IMPRIMIR-DETALLE.
140900         PERFORM 4310-IMPRIMIR-ENCABEZADO-FONDO.
141000         PERFORM 4320-IMPRIMIR-BLOQUE-NAV.
141100         PERFORM 4330-IMPRIMIR-BLOQUE-RETORNOS.
141200         PERFORM 4340-IMPRIMIR-BLOQUE-CONSEJO.
141300         WRITE RPT-LINE FROM RPT-SEPARADOR.
141400         RETURN WRK-SORTFILE END MOVE '10' TO FS-SORTFILE.
141500
141600* ENCABEZADO DEL FONDO: UNA LINEA EN BLANCO, LA LINEA CON LA
141700* SENAL Y EL NOMBRE/CODIGO DEL FONDO, Y OTRA LINEA EN BLANCO.
141800     4310-IMPRIMIR-ENCABEZADO-FONDO.
141900         WRITE RPT-LINE FROM RPT-BLANK-LINE.
142000         PERFORM 4311-FORMATEAR-SENAL-TEXTO.
142100         MOVE SIGNAL-TEXT  TO REP-FH-SIGNAL.
142200         MOVE SRT-FUND-NAME TO REP-FH-NAME.
142300         MOVE SRT-FUND-CODE TO REP-FH-CODE.
142400         WRITE RPT-LINE FROM RPT-FONDO-HDR.
142500         WRITE RPT-LINE FROM RPT-BLANK-LINE.
142600
142700* TRADUCE EL CODIGO DE 2 POSICIONES DE SRT-BUY-SIGNAL AL TEXTO
142800* QUE VA IMPRESO EN EL ENCABEZADO DEL FONDO.
142900     4311-FORMATEAR-SENAL-TEXTO.
143000* SB -> STRONG-BUY.
143100         IF SIG-STRONG-BUY
143200             MOVE 'STRONG-BUY'  TO SIGNAL-TEXT
143300         ELSE
143400* BY -> BUY.
143500             IF SIG-BUY
143600                 MOVE 'BUY'        TO SIGNAL-TEXT
143700             ELSE
143800* HD -> HOLD.
143900                 IF SIG-HOLD
144000                     MOVE 'HOLD'       TO SIGNAL-TEXT
144100                 ELSE
144200* WT -> WAIT; LO QUE QUEDA (SL/XS) SE RESUELVE ABAJO.
144300                     IF SIG-WAIT
144400                         MOVE 'WAIT'       TO SIGNAL-TEXT
144500                     ELSE
144600                         IF SIG-SELL
144700                             MOVE 'SELL'       TO SIGNAL-TEXT
144800                         ELSE
144900                             MOVE 'STRONG-SELL' TO SIGNAL-TEXT.
145000
145100* BLOQUE DE NAV: VALOR CUOTA ACTUAL, TEXTO DE TENDENCIA, LAS
145200* TRES MEDIAS PRINCIPALES Y EL RETROCESO CONTRA LA MA5 CON SU
145300* CLASIFICACION DE TEXTO (VER 2300-CALCULAR-RETROCESO).
145400     4320-IMPRIMIR-BLOQUE-NAV.
145500         MOVE 'NAV TREND' TO REP-LABEL.
145600         WRITE RPT-LINE FROM RPT-LABEL-LINE.
145700         MOVE SRT-CURRENT-NAV TO REP-NAV-CUR-VAL.
145800         WRITE RPT-LINE FROM RPT-NAV-CURRENT.
145900         PERFORM 4321-FORMATEAR-TENDENCIA-TEXTO.
146000         MOVE TENDENCIA-TEXT TO REP-NAV-TREND-TXT.
146100         WRITE RPT-LINE FROM RPT-NAV-TREND.
146200         MOVE SRT-MA5  TO REP-NAV-MA5.
146300         MOVE SRT-MA20 TO REP-NAV-MA20.
146400         MOVE SRT-MA60 TO REP-NAV-MA60.
146500         WRITE RPT-LINE FROM RPT-NAV-MEDIAS.
146600         MOVE SRT-PULLBACK-MA5 TO REP-NAV-VSMA-PCT.
146700         MOVE SRT-PULLBACK-STATUS TO REP-NAV-PULLBACK-STS.
146800         WRITE RPT-LINE FROM RPT-NAV-VSMA.
146900         WRITE RPT-LINE FROM RPT-BLANK-LINE.
147000
147100* TRADUCE EL CODIGO DE 2 POSICIONES DE SRT-TREND-STATUS AL TEXTO
147200* QUE VA IMPRESO EN EL BLOQUE DE NAV (MISMO CRITERIO QUE 4311
147300* PARA LA SENAL).
147400     4321-FORMATEAR-TENDENCIA-TEXTO.
147500* S+ -> STRONG-BULL.
147600         IF TR-STRONG-BULL
147700             MOVE 'STRONG-BULL'   TO TENDENCIA-TEXT
147800         ELSE
147900* B+ -> BULL.
148000             IF TR-BULL
148100                 MOVE 'BULL'          TO TENDENCIA-TEXT
148200             ELSE
148300* W+ -> WEAK-BULL.
148400                 IF TR-WEAK-BULL
148500                     MOVE 'WEAK-BULL'     TO TENDENCIA-TEXT
148600                 ELSE
148700* S- -> STRONG-BEAR.
148800                     IF TR-STRONG-BEAR
148900                         MOVE 'STRONG-BEAR'   TO TENDENCIA-TEXT
149000                     ELSE
149100* B- -> BEAR.
149200                         IF TR-BEAR
149300                             MOVE 'BEAR' TO TENDENCIA-TEXT
149400                         ELSE
149500* W- -> WEAK-BEAR; LO QUE QUEDA (CN) -> CONSOLIDATION.
149600                             IF TR-WEAK-BEAR
149700                                 MOVE 'WEAK-BEAR'
149800                                     TO TENDENCIA-TEXT
149900                             ELSE
150000                                 MOVE 'CONSOLIDATION'
150100                                     TO TENDENCIA-TEXT.
150200
150300* BLOQUE DE RETORNOS: LOS CINCO PERIODOS DEL ARCHIVO DE
150400* RENDIMIENTOS (1 SEMANA, 1/3/6 MESES Y 1 ANIO), EN CERO SI EL
150500* FONDO NO TENIA REGISTRO EN FUNDPERF.
150600     4330-IMPRIMIR-BLOQUE-RETORNOS.
150700         MOVE 'RETURNS' TO REP-LABEL.
150800         WRITE RPT-LINE FROM RPT-LABEL-LINE.
150900         MOVE SRT-RET-WEEK-1  TO REP-RET-1W.
151000         MOVE SRT-RET-MONTH-1 TO REP-RET-1M.
151100         WRITE RPT-LINE FROM RPT-RETORNOS-1.
151200         MOVE SRT-RET-MONTH-3 TO REP-RET-3M.
151300         MOVE SRT-RET-MONTH-6 TO REP-RET-6M.
151400         WRITE RPT-LINE FROM RPT-RETORNOS-2.
151500         MOVE SRT-RET-YEAR-1  TO REP-RET-1Y.
151600         WRITE RPT-LINE FROM RPT-RETORNOS-3.
151700         WRITE RPT-LINE FROM RPT-BLANK-LINE.
151800
151900******************************************************************
152000* BLOQUE DE CONSEJO (PED-0090, PED-0118): ENCABEZADO CON EL
152100* PUNTAJE, LA LISTA DE RAZONES A FAVOR, LA LISTA DE RIESGOS EN
152200* CONTRA Y POR ULTIMO LAS TRES LINEAS DE ENTRADA, STOP Y OBJETIVO.
152300* LAS LISTAS SE IMPRIMEN CON PERFORM VARYING PORQUE PUEDEN TENER
152400* DE CERO A 2 RAZONES O DE CERO A 3 RIESGOS, SEGUN CUANTAS REGLAS
152500* DE 2500-CALCULAR-PUNTAJE HAYAN DISPARADO.
152600******************************************************************
152700     4340-IMPRIMIR-BLOQUE-CONSEJO.
152800         MOVE SRT-SCORE-KEY TO REP-ADV-SCORE.
152900         WRITE RPT-LINE FROM RPT-ADVICE-HDR.
153000         PERFORM 4341-IMPRIMIR-RAZONES
153100             VARYING RZ-IDX FROM 1 BY 1
153200             UNTIL RZ-IDX > SRT-CANT-REASON.
153300         MOVE 'RISKS' TO REP-LABEL.
153400         WRITE RPT-LINE FROM RPT-LABEL-LINE.
153500         PERFORM 4342-IMPRIMIR-RIESGOS
153600             VARYING RK-IDX FROM 1 BY 1
153700             UNTIL RK-IDX > SRT-CANT-RISK.
153800         PERFORM 4343-IMPRIMIR-ENTRADA-STOP-OBJETIVO.
153900
154000* IMPRIME UNA RAZON DEL OCCURS SRT-REASONS; ES EL CUERPO DEL
154100* PERFORM VARYING DE 4340.
154200     4341-IMPRIMIR-RAZONES.
154300         MOVE SRT-REASONS (RZ-IDX) TO REP-TEXTO.
154400         WRITE RPT-LINE FROM RPT-TEXTO-LINE.
154500
154600* IMPRIME UN RIESGO DEL OCCURS SRT-RISKS; MISMO PATRON QUE 4341
154700* PERO SOBRE LA TABLA DE RIESGOS.
154800     4342-IMPRIMIR-RIESGOS.
154900         MOVE SRT-RISKS (RK-IDX) TO REP-TEXTO.
155000         WRITE RPT-LINE FROM RPT-TEXTO-LINE.
155100
155200******************************************************************
155300* ULTIMO TRAMO DEL BLOQUE DE CONSEJO: LA LINEA DE ENTRADA YA VIENE
155400* ARMADA DESDE 2710; EL STOP SE ARMA ACA CON STRING SOLO SI HAY
155500* MA20 CALCULADA (SI NO, SE AVISA QUE NO HAY NIVEL DISPONIBLE); Y
155600* LA LINEA DE OBJETIVO VIENE DE 2730.
155700******************************************************************
155800     4343-IMPRIMIR-ENTRADA-STOP-OBJETIVO.
155900         MOVE SRT-ENTRY-TIMING TO REP-ENTRY-TXT.
156000         WRITE RPT-LINE FROM RPT-ENTRY-LINE.
156100         IF SRT-MA20 > 0
156200             MOVE SRT-STOP-LOSS-NAV TO STOP-EDIT
156300             MOVE SPACES TO REP-STOP-TXT
156400             STRING 'STOP-LOSS AT ' DELIMITED BY SIZE
156500                    STOP-EDIT    DELIMITED BY SIZE
156600                    ' (8% BELOW MA20)' DELIMITED BY SIZE
156700                    INTO REP-STOP-TXT
156800         ELSE
156900             MOVE 'NO STOP-LOSS LEVEL AVAILABLE'
157000                 TO REP-STOP-TXT.
157100         WRITE RPT-LINE FROM RPT-STOP-LINE.
157200         MOVE SRT-TARGET-RETURN TO REP-TARGET-TXT.
157300         WRITE RPT-LINE FROM RPT-TARGET-LINE.
157400
157500 END PROGRAM FNDTREND.
